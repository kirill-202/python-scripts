000100**************************************************************
000200**                                                             *
000300**   Department Accumulator Table And Print Lines              *
000400**            (Employee Department Report - GB010)             *
000500**                                                             *
000600**************************************************************
000700*  Table is walked in first-encountered order, no sort is done
000800*  or required - see SPEC note in GB010 header.
000900*
001000*  14/03/84 vbc - Created.
001100*  30/08/91 vbc - Max departments raised 40 to 100 - three new
001200*                 regional offices opened this year.
001300*  02/09/98 vbc - Y2K readiness review - no date fields here,
001400*                 no change needed.
001500*  23/02/26 klm - Req GB-0007 - table and print lines pulled out
001600*                 of GB010 into their own copybook.
001700*
001800  01  DEPT-TABLE-AREA.
001900      03  DEPT-TABLE-ENTRY         OCCURS 100 TIMES
002000                                   INDEXED BY DEPT-IDX.
002100          05  DEPT-NAME            PIC X(15).
002200          05  DEPT-EMP-COUNT       PIC 9(5)         COMP.
002300          05  DEPT-TOT-SALARY      PIC S9(9)V99     COMP-3.
002400          05  FILLER               PIC X(4).
002500*
002600*  Four print lines make one report block, blank line separates
002700*  one department's block from the next.
002800*
002900  01  DEPT-LINE-NAME.
003000      03  FILLER                   PIC X(18)
003100                                   VALUE "DEPARTMENT NAME:  ".
003200      03  DPL-NAME                 PIC X(15).
003300      03  FILLER                   PIC X(47)        VALUE SPACES.
003400*
003500  01  DEPT-LINE-COUNT.
003600      03  FILLER                   PIC X(18)
003700                                   VALUE "TOTAL EMPLOYEES:  ".
003800      03  DPL-COUNT                PIC ZZZZ9.
003900      03  FILLER                   PIC X(57)        VALUE SPACES.
004000*
004100  01  DEPT-LINE-AVG.
004200      03  FILLER                   PIC X(18)
004300                                   VALUE "AVG SALARY:       ".
004400      03  DPL-AVG                  PIC Z,ZZZ,ZZ9.99.
004500      03  FILLER                   PIC X(50)        VALUE SPACES.
004600*
004700  01  DEPT-LINE-TOTAL.
004800      03  FILLER                   PIC X(18)
004900                                   VALUE "TOTAL SALARY:     ".
005000      03  DPL-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.
005100      03  FILLER                   PIC X(47)        VALUE SPACES.
005200*
005300  01  DEPT-LINE-BLANK                PIC X(80) VALUE SPACES.
