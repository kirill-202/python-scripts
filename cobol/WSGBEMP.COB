000100**************************************************************
000200**                                                             *
000300**   Record Definition For Employee Master Extract             *
000400**            (Employee Department Report - GB010)             *
000500**                                                             *
000600**************************************************************
000700*  File size 58 bytes - every byte is a named field, see note
000800*  in the GB system design notes re FILLER - none is carried
000900*  here as there is no slack in the layout to pad.
001000*
001100*  14/03/84 vbc - Created.
001200*  02/09/98 vbc - Y2K readiness review - HIRE-DATE already ccyymmdd,
001300*                 no 2-digit year fields in this layout, no change.
001400*  11/06/03 vbc - EMPLOYEE-ID confirmed text, not numeric - some
001500*                 branch offices use leading letters in the id.
001600*  19/07/14 jrw - DEPARTMENT widened discussion (stayed at 15 -
001700*                 no requirement seen to widen it).
001800*  23/02/26 klm - Req GB-0007 - copybook split out of GB010 so
001900*                 the layout can be shared if a second report
002000*                 is ever wanted against this file.
002100*  24/02/26 klm - EMP-SALARY's PIC corrected from 9(7)V99 to
002200*                 S9(7)V99 - sign is carried by the trailing
002300*                 overpunch, no byte added - GB-0072.
002400*
002500  01  EMP-INPUT-RECORD.
002600      03  EMP-NAME                 PIC X(20).
002700      03  EMP-ID                   PIC X(6).
002800      03  EMP-DEPT                 PIC X(15).
002900*     Signed zoned digits, trailing overpunch - no separate sign
003000*     byte carried, same trick used on QUANTITY in WSGBSLS.COB.
003100      03  EMP-SALARY               PIC S9(7)V99.
003200      03  EMP-HIRE-DATE            PIC 9(8).
