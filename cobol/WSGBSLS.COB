000100**************************************************************
000200**                                                             *
000300**   Record Definition For Sales Order Extract                 *
000400**            (Monthly Sales Summary - GB020)                  *
000500**                                                             *
000600**************************************************************
000700*  File size 31 bytes - every byte is a named field, no FILLER
000800*  carried (see note in the GB system design notes).
000900*
001000*  22/05/85 vbc - Created.
001100*  02/09/98 vbc - Y2K readiness review - ORDER-DATE already
001200*                 ccyymmdd, no change needed.
001300*  14/08/11 vbc - QUANTITY confirmed can be returns (negative) -
001400*                 sign kept as leading separate, not overpunch,
001500*                 so a straight DISPLAY of the extract file is
001600*                 readable without a sign-translate step.
001700*  23/02/26 klm - Req GB-0007 - copybook split out of GB020 so
001800*                 it can be COPY ... REPLACING'd for the sort
001900*                 work file as well as the input file.
002000*  24/02/26 klm - SOR-PRICE's PIC corrected from 9(7)V99 to
002100*                 S9(7)V99 - sign is carried by the trailing
002200*                 overpunch, no byte added - GB-0072.
002300*
002400  01  SALES-ORDER-RECORD.
002500      03  SOR-ORDER-DATE           PIC 9(8).
002600      03  SOR-CUSTOMER-ID          PIC X(8).
002700*     Signed zoned digits, trailing overpunch - no separate sign
002800*     byte carried, unlike QUANTITY above which needs its sign
002900*     readable without a translate step.
003000      03  SOR-PRICE                PIC S9(7)V99.
003100      03  SOR-QUANTITY             PIC S9(5)
003200                                   SIGN IS LEADING SEPARATE.
