000100**************************************************************
000200**                                                             *
000300**   Monthly Accumulator, Customer Table And Print Line        *
000400**            (Monthly Sales Summary - GB020)                  *
000500**                                                             *
000600**************************************************************
000700*  Customer table is cleared at every month break and searched
000800*  linearly - a month's customer count has never gone near the
000900*  500 limit in ten years of running this on the real order file,
001000*  raise WS-MAX-CUST below if that ever changes.
001100*
001200*  22/05/85 vbc - Created.
001300*  02/09/98 vbc - Y2K readiness review - MTH-MONTH already
001400*                 ccyymm, no change needed.
001500*  23/02/26 klm - Req GB-0007 - table and print line pulled out
001600*                 of GB020 into their own copybook.
001700*
001800  01  WS-MONTH-TOTALS.
001900      03  WS-MAX-CUST              PIC 9(3)   COMP VALUE 500.
002000      03  MTH-MONTH                PIC 9(6)         COMP.
002100      03  MTH-TOTAL-SALES          PIC S9(9)V99     COMP-3.
002200      03  MTH-CUST-COUNT           PIC 9(5)         COMP.
002300      03  FILLER                   PIC X(4).
002400*
002500  01  WS-CUSTOMER-SEEN-TABLE.
002600      03  WS-CUST-ENTRY            OCCURS 500 TIMES
002700                                   INDEXED BY WS-CUST-IDX.
002800          05  WS-CUST-SEEN         PIC X(8).
002900          05  FILLER               PIC X(2).
003000*
003100*     Year/month shown with a literal dash, same trick as the
003200*     date-redefine groups elsewhere in this shop's copybooks -
003300*     PICTURE editing has no general literal-insert character.
003400  01  MTH-LINE.
003500      03  FILLER                   PIC X(7)   VALUE "MONTH: ".
003600      03  MTL-YEAR                 PIC 9999.
003700      03  FILLER                   PIC X      VALUE "-".
003800      03  MTL-MON                  PIC 99.
003900      03  FILLER                   PIC X(3)         VALUE SPACES.
004000      03  FILLER                   PIC X(12)
004100                                   VALUE "TOTAL SALES:".
004200      03  MTL-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.
004300      03  FILLER                   PIC X(3)         VALUE SPACES.
004400      03  FILLER                   PIC X(18)
004500                                   VALUE "UNIQUE CUSTOMERS:".
004600      03  MTL-CUST-COUNT           PIC ZZZZ9.
004700      03  FILLER                   PIC X(11)        VALUE SPACES.
