000100**************************************************************
000200**                                                             *
000300**   Record Definition For A Source/Target Comparison Row      *
000400**            (Row Change-Detection Pass - GB030)              *
000500**                                                             *
000600**************************************************************
000700*  File size 70 bytes - every byte is a named field, no FILLER
000800*  carried (see note in the GB system design notes).
000900*
001000*  Source and target share this one layout - GB030 COPYs it
001100*  twice, REPLACING the data-names, rather than keeping two
001200*  near-identical copybooks in step.
001300*
001400*  09/11/93 vbc - Created.
001500*  02/09/98 vbc - Y2K readiness review - no date fields in this
001600*                 layout, no change needed.
001700*  23/02/26 klm - Req GB-0011 - first cut, three data columns
001800*                 fixed at X(20) each to match the feed we were
001900*                 given - widen if a wider source turns up.
002000*
002100  01  SYNC-ROW-RECORD.
002200      03  ROW-ID                   PIC X(10).
002300      03  ROW-COL-1                PIC X(20).
002400      03  ROW-COL-2                PIC X(20).
002500      03  ROW-COL-3                PIC X(20).
