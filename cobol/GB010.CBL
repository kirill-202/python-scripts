000100**************************************************************
000200**                Employee Department Report                  *
000300**************************************************************
000400  IDENTIFICATION          DIVISION.
000500  PROGRAM-ID.             GB010.
000600  AUTHOR.                 VINCENT B COEN.
000700  INSTALLATION.           APPLEWOOD COMPUTERS.
000800  DATE-WRITTEN.           14-MAR-1984.
000900  DATE-COMPILED.
001000  SECURITY.               APPLEWOOD COMPUTERS - INTERNAL USE.
001100*
001200* Remarks.      Reads the employee extract, groups employees by
001300*                department in the order departments are first
001400*                met on the file (no sort is taken or assumed),
001500*                and prints one block per department giving the
001600*                head count, average salary and total salary.
001700*
001800*                Also carries the per-employee bonus-tenure
001900*                check and the optional salary-raise figure -
002000*                neither one rewrites the employee file, this
002100*                job has no update file to rewrite to.
002200*
002300* Called Modules.        None.
002400* Functions Used.        None - see note below on intrinsics.
002500* Files used :
002600*                employee-file.  Employee extract (in).
002700*                dept-report.    Department summary (out).
002800*
002900* Error messages used.
003000*                GB001 - 3.
003100*
003200* Note on arithmetic:  no FUNCTION verbs are used anywhere in
003300*  this program (house rule since the UK->US port - not every
003400*  site's compiler carries the full intrinsic function set).
003500*  Where a day-count is needed it is worked out long-hand in
003600*  600-COMPUTE-DAYNUM below, and a single byte's ordinal value
003700*  is had by redefining it as a one-byte COMP item, same trick
003800*  as WS-Ext-Char in build-cbasic.
003900*
004000* Changes:
004100* 14/03/84 vbc - 1.0.00 Created for Payroll's year-end dept
004200*                       head-count run, req from R.Halsey.
004300* 02/11/86 vbc -    .01 Dept table raised 25 to 40 entries -
004400*                       ran out of room at the Luton depot.
004500* 19/07/89 nkp -    .02 Fixed AVG SALARY truncating instead of
004600*                       rounding - GB-0031.
004700* 30/08/91 vbc - 1.1.00 Salary-raise figure added, printed to
004800*                       SYSOUT only, gated on a UPSI switch so
004900*                       normal runs are unaffected - GB-0044.
005000* 02/09/98 vbc -    .01 Y2K readiness review - HIRE-DATE and all
005100*                       other dates in this program are already
005200*                       four-digit-year ccyymmdd, no 2-digit
005300*                       year field found, no change required.
005400* 11/06/03 vbc - 2.0.00 Bonus-tenure check added per Personnel's
005500*                       five-year-service rule - GB-0052.
005600* 19/07/14 jrw -    .01 As-of date for the tenure check can now
005700*                       be chained in as a parameter instead of
005800*                       always defaulting to today - GB-0068.
005900* 23/02/26 klm - 3.0.00 Employee and department layouts pulled
006000*                       out into their own copybooks - GB-0007.
006100*
006200**************************************************************
006300  ENVIRONMENT              DIVISION.
006400  CONFIGURATION            SECTION.
006500  SOURCE-COMPUTER.        IBM-370.
006600  OBJECT-COMPUTER.        IBM-370.
006700  SPECIAL-NAMES.
006800      C01                 IS TOP-OF-FORM
006900      CLASS GB-VALID-DEPT-CHAR IS "A" THRU "Z", "a" THRU "z",
007000                             " ", "-"
007100      UPSI-0 ON STATUS IS GB010-RAISE-SWITCH-ON
007200             OFF STATUS IS GB010-RAISE-SWITCH-OFF.
007300  INPUT-OUTPUT             SECTION.
007400  FILE-CONTROL.
007500      SELECT EMPLOYEE-FILE   ASSIGN TO "EMPLOYEE-FILE"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS EMP-FILE-STATUS.
007800      SELECT DEPT-REPORT     ASSIGN TO "DEPT-REPORT"
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS RPT-FILE-STATUS.
008100**************************************************************
008200  DATA                     DIVISION.
008300  FILE                     SECTION.
008400  FD  EMPLOYEE-FILE
008500      LABEL RECORDS ARE STANDARD.
008600      COPY "WSGBEMP.COB".
008700  FD  DEPT-REPORT
008800      LABEL RECORDS ARE STANDARD.
008900  01  DEPT-REPORT-LINE      PIC X(80).
009000**************************************************************
009100  WORKING-STORAGE          SECTION.
009200  77  WS-PROG-NAME          PIC X(20) VALUE "GB010 (3.0.00)".
009300  77  EMP-FILE-STATUS       PIC XX    VALUE "00".
009400  77  RPT-FILE-STATUS       PIC XX    VALUE "00".
009500  77  WS-EMP-READ-COUNT     PIC 9(7)  COMP VALUE ZERO.
009600  77  WS-DEPT-COUNT         PIC 9(3)  COMP VALUE ZERO.
009700  77  WS-BONUS-ELIG-COUNT   PIC 9(7)  COMP VALUE ZERO.
009800  77  WS-RAISE-APPLD-COUNT  PIC 9(7)  COMP VALUE ZERO.
009900*
010000  01  WS-SWITCHES.
010100      03  WS-EMP-EOF-SW      PIC X     VALUE "N".
010200          88  EMP-EOF                  VALUE "Y".
010300          88  EMP-NOT-EOF              VALUE "N".
010400      03  WS-LEAP-YEAR-SW    PIC X     VALUE "N".
010500          88  LEAP-YEAR                VALUE "Y".
010600          88  NOT-LEAP-YEAR            VALUE "N".
010700      03  FILLER             PIC X(6).
010800*
010900      COPY "WSGBDPT.COB".
011000*
011100  01  WS-DEPT-SEARCH.
011200      03  WS-FOUND-SW        PIC X     VALUE "N".
011300          88  DEPT-FOUND               VALUE "Y".
011400      03  FILLER             PIC X(3).
011500*
011600* ***  REDEFINES 1 of 4 - hire date broken out for day-count.
011700  01  WS-HIRE-DATE-BRK.
011800      03  WS-HD-YEAR         PIC 9(4).
011900      03  WS-HD-MONTH        PIC 9(2).
012000      03  WS-HD-DAY          PIC 9(2).
012100  01  WS-HIRE-DATE-NUM  REDEFINES WS-HIRE-DATE-BRK
012200                        PIC 9(8).
012300*
012400* ***  REDEFINES 2 of 4 - as-of date broken out the same way.
012500  01  WS-AS-OF-DATE-BRK.
012600      03  WS-AO-YEAR         PIC 9(4).
012700      03  WS-AO-MONTH        PIC 9(2).
012800      03  WS-AO-DAY          PIC 9(2).
012900  01  WS-AS-OF-DATE-NUM REDEFINES WS-AS-OF-DATE-BRK
013000                        PIC 9(8).
013100*
013200* ***  REDEFINES 3 of 4 - run date, UK-style display form, same
013300* ***  broken-out/flat trick as py000's date group.
013400  01  WS-RUN-DATE-DISPLAY.
013500      03  WS-RD-YEAR         PIC 9(4).
013600      03  FILLER             PIC X     VALUE "-".
013700      03  WS-RD-MONTH        PIC 99.
013800      03  FILLER             PIC X     VALUE "-".
013900      03  WS-RD-DAY          PIC 99.
014000  01  WS-RUN-DATE-UK    REDEFINES WS-RUN-DATE-DISPLAY
014100                        PIC X(10).
014200*
014300* ***  REDEFINES 4 of 4 - cumulative days-in-year table, set up
014400* ***  as one VALUE literal so it needs no PERFORM to load it.
014500  01  WS-CUM-DAYS-LITERAL  PIC X(36) VALUE
014600          "000031059090120151181212243273304334".
014700  01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
014800      03  WS-CUM-DAYS        PIC 9(3) OCCURS 12 TIMES.
014900*
015000  01  WS-CALENDAR-WORK.
015100      03  WS-CAL-YEAR        PIC 9(4).
015200      03  WS-CAL-MONTH       PIC 9(2).
015300      03  WS-CAL-DAY         PIC 9(2).
015400      03  WS-PRIOR-YEAR      PIC 9(4).
015500      03  WS-TEMP-A          PIC 9(4)  COMP.
015600      03  WS-TEMP-R          PIC 9(4)  COMP.
015700      03  FILLER             PIC X(2).
015800  77  WS-CAL-DAYNUM          PIC S9(7) COMP-3.
015900  77  WS-HIRE-DAYNUM         PIC S9(7) COMP-3.
016000  77  WS-AS-OF-DAYNUM        PIC S9(7) COMP-3.
016100  77  WS-TENURE-DAYS         PIC S9(7) COMP-3.
016200*
016300  01  WS-RAISE-CALC.
016400      03  WS-RAISE-FACTOR    PIC 9V999 VALUE 1.100.
016500      03  WS-NEW-SALARY      PIC S9(7)V99 COMP-3.
016600      03  FILLER             PIC X(2).
016700*
016800  01  ERROR-MESSAGES.
016900      03  GB001  PIC X(45) VALUE
017000          "GB001 EMPLOYEE FILE NOT FOUND - RUN ABORTED".
017100      03  GB002  PIC X(45) VALUE
017200          "GB002 DEPT TABLE FULL - DEPT DROPPED - ".
017300      03  GB003  PIC X(20) VALUE
017400          "GB003 DEPT NAME CHK - ".
017500      03  FILLER PIC X(5).
017600*
017700  LINKAGE                  SECTION.
017800  01  LK-AS-OF-DATE-PARM    PIC X(8).
017900**************************************************************
018000  PROCEDURE DIVISION CHAINING LK-AS-OF-DATE-PARM.
018100*
018200  000-MAIN                 SECTION.
018300  000-MAIN.
018400      PERFORM 100-INITIALIZE THRU 100-EXIT.
018500      PERFORM 200-PROCESS-EMPLOYEES THRU 200-EXIT.
018600      PERFORM 300-PRINT-DEPARTMENTS THRU 300-EXIT.
018700      PERFORM 900-TERMINATE THRU 900-EXIT.
018800      GOBACK.
018900  000-EXIT.
019000      EXIT.
019100*
019200  100-INITIALIZE           SECTION.
019300  100-INITIALIZE.
019400      PERFORM 110-SET-AS-OF-DATE THRU 110-EXIT.
019500      PERFORM 120-CLEAR-DEPT-TABLE THRU 120-EXIT.
019600      MOVE ZERO TO WS-EMP-READ-COUNT WS-DEPT-COUNT
019700                   WS-BONUS-ELIG-COUNT WS-RAISE-APPLD-COUNT.
019800      MOVE "N" TO WS-EMP-EOF-SW.
019900      OPEN INPUT EMPLOYEE-FILE.
020000      IF EMP-FILE-STATUS NOT = "00"
020100          DISPLAY GB001
020200          DISPLAY "FILE STATUS = " EMP-FILE-STATUS
020300          GO TO 100-EXIT
020400      END-IF.
020500      OPEN OUTPUT DEPT-REPORT.
020600  100-EXIT.
020700      EXIT.
020800*
020900  110-SET-AS-OF-DATE.
021000      IF LK-AS-OF-DATE-PARM = SPACES
021100         OR LK-AS-OF-DATE-PARM = "00000000"
021200          ACCEPT WS-AS-OF-DATE-NUM FROM DATE YYYYMMDD
021300      ELSE
021400          MOVE LK-AS-OF-DATE-PARM TO WS-AS-OF-DATE-NUM
021500      END-IF.
021600      MOVE WS-AO-YEAR  TO WS-RD-YEAR.
021700      MOVE WS-AO-MONTH TO WS-RD-MONTH.
021800      MOVE WS-AO-DAY   TO WS-RD-DAY.
021900  110-EXIT.
022000      EXIT.
022100*
022200  120-CLEAR-DEPT-TABLE.
022300      PERFORM 125-CLEAR-ONE-ENTRY THRU 125-EXIT
022400          VARYING DEPT-IDX FROM 1 BY 1 UNTIL DEPT-IDX > 100.
022500  120-EXIT.
022600      EXIT.
022700*
022800  125-CLEAR-ONE-ENTRY.
022900      MOVE SPACES TO DEPT-NAME (DEPT-IDX).
023000      MOVE ZERO   TO DEPT-EMP-COUNT (DEPT-IDX).
023100      MOVE ZERO   TO DEPT-TOT-SALARY (DEPT-IDX).
023200  125-EXIT.
023300      EXIT.
023400*
023500  200-PROCESS-EMPLOYEES    SECTION.
023600  200-PROCESS-EMPLOYEES.
023700      PERFORM 210-READ-EMPLOYEE THRU 210-EXIT.
023800      PERFORM 220-ACCUM-EMPLOYEE THRU 220-EXIT
023900          UNTIL EMP-EOF.
024000  200-EXIT.
024100      EXIT.
024200*
024300  210-READ-EMPLOYEE.
024400      READ EMPLOYEE-FILE
024500          AT END
024600              SET EMP-EOF TO TRUE
024700          NOT AT END
024800              ADD 1 TO WS-EMP-READ-COUNT
024900      END-READ.
025000  210-EXIT.
025100      EXIT.
025200*
025300  220-ACCUM-EMPLOYEE.
025400      PERFORM 230-FIND-OR-ADD-DEPT THRU 230-EXIT.
025500      IF DEPT-FOUND
025600          ADD 1 TO DEPT-EMP-COUNT (DEPT-IDX)
025700          ADD EMP-SALARY TO DEPT-TOT-SALARY (DEPT-IDX)
025800          PERFORM 250-CHECK-BONUS-ELIG THRU 250-EXIT
025900          IF GB010-RAISE-SWITCH-ON
026000              PERFORM 400-APPLY-SALARY-RAISE THRU 400-EXIT
026100          END-IF
026200      END-IF.
026300      PERFORM 210-READ-EMPLOYEE THRU 210-EXIT.
026400  220-EXIT.
026500      EXIT.
026600*
026700  230-FIND-OR-ADD-DEPT.
026800      MOVE "N" TO WS-FOUND-SW.
026900      PERFORM 232-SEARCH-ONE-DEPT THRU 232-EXIT
027000          VARYING DEPT-IDX FROM 1 BY 1
027100          UNTIL DEPT-IDX > WS-DEPT-COUNT OR DEPT-FOUND.
027200      IF DEPT-FOUND
027300          GO TO 230-EXIT
027400      END-IF.
027500      IF WS-DEPT-COUNT >= 100
027600          DISPLAY GB002 EMP-DEPT
027700          GO TO 230-EXIT
027800      END-IF.
027900      ADD 1 TO WS-DEPT-COUNT.
028000      SET DEPT-IDX TO WS-DEPT-COUNT.
028100      MOVE EMP-DEPT TO DEPT-NAME (DEPT-IDX).
028200      SET DEPT-FOUND TO TRUE.
028300      IF EMP-DEPT IS NOT GB-VALID-DEPT-CHAR
028400          DISPLAY GB003 EMP-DEPT
028500      END-IF.
028600  230-EXIT.
028700      EXIT.
028800*
028900  232-SEARCH-ONE-DEPT.
029000      IF DEPT-NAME (DEPT-IDX) = EMP-DEPT
029100          SET DEPT-FOUND TO TRUE
029200      END-IF.
029300  232-EXIT.
029400      EXIT.
029500*
029600  250-CHECK-BONUS-ELIG.
029700      MOVE EMP-HIRE-DATE TO WS-HIRE-DATE-NUM.
029800      MOVE WS-HD-YEAR    TO WS-CAL-YEAR.
029900      MOVE WS-HD-MONTH   TO WS-CAL-MONTH.
030000      MOVE WS-HD-DAY     TO WS-CAL-DAY.
030100      PERFORM 600-COMPUTE-DAYNUM THRU 600-EXIT.
030200      MOVE WS-CAL-DAYNUM TO WS-HIRE-DAYNUM.
030300      MOVE WS-AO-YEAR    TO WS-CAL-YEAR.
030400      MOVE WS-AO-MONTH   TO WS-CAL-MONTH.
030500      MOVE WS-AO-DAY     TO WS-CAL-DAY.
030600      PERFORM 600-COMPUTE-DAYNUM THRU 600-EXIT.
030700      MOVE WS-CAL-DAYNUM TO WS-AS-OF-DAYNUM.
030800      COMPUTE WS-TENURE-DAYS =
030900          WS-AS-OF-DAYNUM - WS-HIRE-DAYNUM.
031000      IF WS-TENURE-DAYS >= 1825
031100          ADD 1 TO WS-BONUS-ELIG-COUNT
031200      END-IF.
031300  250-EXIT.
031400      EXIT.
031500*
031600  300-PRINT-DEPARTMENTS    SECTION.
031700  300-PRINT-DEPARTMENTS.
031800      PERFORM 310-BUILD-DEPT-LINES THRU 310-EXIT
031900          VARYING DEPT-IDX FROM 1 BY 1
032000          UNTIL DEPT-IDX > WS-DEPT-COUNT.
032100  300-EXIT.
032200      EXIT.
032300*
032400* *  310 builds and writes the four-line block for one
032500* *  department, rounding AVG SALARY half-up - GB-0031.
032600  310-BUILD-DEPT-LINES.
032700      MOVE DEPT-NAME (DEPT-IDX) TO DPL-NAME.
032800      WRITE DEPT-REPORT-LINE FROM DEPT-LINE-NAME.
032900      MOVE DEPT-EMP-COUNT (DEPT-IDX) TO DPL-COUNT.
033000      WRITE DEPT-REPORT-LINE FROM DEPT-LINE-COUNT.
033100      IF DEPT-EMP-COUNT (DEPT-IDX) > 0
033200          DIVIDE DEPT-TOT-SALARY (DEPT-IDX) BY
033300              DEPT-EMP-COUNT (DEPT-IDX)
033400              GIVING DPL-AVG ROUNDED
033500      ELSE
033600          MOVE ZERO TO DPL-AVG
033700      END-IF.
033800      WRITE DEPT-REPORT-LINE FROM DEPT-LINE-AVG.
033900      MOVE DEPT-TOT-SALARY (DEPT-IDX) TO DPL-TOTAL.
034000      WRITE DEPT-REPORT-LINE FROM DEPT-LINE-TOTAL.
034100      WRITE DEPT-REPORT-LINE FROM DEPT-LINE-BLANK.
034200  310-EXIT.
034300      EXIT.
034400*
034500* *  400 is only entered when UPSI-0 is switched ON at the
034600* *  job step - GB-0044.  No master file exists here to
034700* *  rewrite, so the raised figure goes to SYSOUT only.
034800  400-APPLY-SALARY-RAISE   SECTION.
034900  400-APPLY-SALARY-RAISE.
035000      COMPUTE WS-NEW-SALARY ROUNDED =
035100          EMP-SALARY * WS-RAISE-FACTOR.
035200      DISPLAY "GB-RAISE " EMP-ID " NEW SALARY " WS-NEW-SALARY.
035300      ADD 1 TO WS-RAISE-APPLD-COUNT.
035400  400-EXIT.
035500      EXIT.
035600*
035700* *  600/610 work the day-number out long-hand (proleptic
035800* *  Gregorian), no FUNCTION INTEGER-OF-DATE - GB-0052.
035900  600-COMPUTE-DAYNUM       SECTION.
036000  600-COMPUTE-DAYNUM.
036100      SUBTRACT 1 FROM WS-CAL-YEAR GIVING WS-PRIOR-YEAR.
036200      COMPUTE WS-CAL-DAYNUM = WS-PRIOR-YEAR * 365.
036300      DIVIDE WS-PRIOR-YEAR BY 4   GIVING WS-TEMP-A.
036400      ADD      WS-TEMP-A TO WS-CAL-DAYNUM.
036500      DIVIDE WS-PRIOR-YEAR BY 100 GIVING WS-TEMP-A.
036600      SUBTRACT WS-TEMP-A FROM WS-CAL-DAYNUM.
036700      DIVIDE WS-PRIOR-YEAR BY 400 GIVING WS-TEMP-A.
036800      ADD      WS-TEMP-A TO WS-CAL-DAYNUM.
036900      ADD WS-CUM-DAYS (WS-CAL-MONTH) TO WS-CAL-DAYNUM.
037000      ADD WS-CAL-DAY TO WS-CAL-DAYNUM.
037100      PERFORM 610-CHECK-LEAP-YEAR THRU 610-EXIT.
037200      IF WS-CAL-MONTH > 2 AND LEAP-YEAR
037300          ADD 1 TO WS-CAL-DAYNUM
037400      END-IF.
037500  600-EXIT.
037600      EXIT.
037700*
037800  610-CHECK-LEAP-YEAR.
037900      MOVE "N" TO WS-LEAP-YEAR-SW.
038000      DIVIDE WS-CAL-YEAR BY 4 GIVING WS-TEMP-A
038100          REMAINDER WS-TEMP-R.
038200      IF WS-TEMP-R = 0
038300          DIVIDE WS-CAL-YEAR BY 100 GIVING WS-TEMP-A
038400              REMAINDER WS-TEMP-R
038500          IF WS-TEMP-R NOT = 0
038600              SET LEAP-YEAR TO TRUE
038700          ELSE
038800              DIVIDE WS-CAL-YEAR BY 400 GIVING WS-TEMP-A
038900                  REMAINDER WS-TEMP-R
039000              IF WS-TEMP-R = 0
039100                  SET LEAP-YEAR TO TRUE
039200              END-IF
039300          END-IF
039400      END-IF.
039500  610-EXIT.
039600      EXIT.
039700*
039800  900-TERMINATE            SECTION.
039900  900-TERMINATE.
040000      CLOSE EMPLOYEE-FILE DEPT-REPORT.
040100      DISPLAY "GB010 RUN COMPLETE - EMPLOYEES READ: "
040200          WS-EMP-READ-COUNT.
040300      DISPLAY "DEPARTMENTS REPORTED:       " WS-DEPT-COUNT.
040400      DISPLAY "BONUS ELIGIBLE (>= 5 YEARS): "
040500          WS-BONUS-ELIG-COUNT.
040600      IF GB010-RAISE-SWITCH-ON
040700          DISPLAY "SALARY RAISES COMPUTED:     "
040800              WS-RAISE-APPLD-COUNT
040900      END-IF.
041000  900-EXIT.
041100      EXIT.
