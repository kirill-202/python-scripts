000100**************************************************************
000200**                 Monthly Sales Summary Report               *
000300**************************************************************
000400  IDENTIFICATION          DIVISION.
000500  PROGRAM-ID.             GB020.
000600  AUTHOR.                 VINCENT B COEN.
000700  INSTALLATION.           APPLEWOOD COMPUTERS.
000800  DATE-WRITTEN.           22-MAY-1985.
000900  DATE-COMPILED.
001000  SECURITY.               APPLEWOOD COMPUTERS - INTERNAL USE.
001100*
001200* Remarks.      Reads the sales order extract, drops incomplete
001300*                and low-value orders, sorts the survivors into
001400*                order-date sequence (the extract cannot be
001500*                relied on to arrive sorted) and control-breaks
001600*                on calendar month to print total sales and a
001700*                distinct-customer count for each month.
001800*
001900* Called Modules.        None.
002000* Functions Used.        None.
002100* Files used :
002200*                sales-file.     Sales order extract (in).
002300*                sales-report.   Monthly summary (out).
002400*                sortwk01.       Sort work file (scratch).
002500*
002600* Error messages used.
002700*                GB011 - 2.
002800*
002900* Incomplete/low-value orders are silently dropped and counted,
003000*                per Sales' own spec for this run (GB-0009) -
003100*                GB011/GB012 cover the abort and char-check cases.
003200*
003300* Changes:
003400* 22/05/85 vbc - 1.0.00 Created for Sales Ledger's month-end
003500*                       order summary, req from D.Rix.
003600* 14/09/87 vbc -    .01 PRICE boundary test was >= 15.00, Sales
003700*                       confirmed exactly 15.00 is to be
003800*                       dropped not kept - GB-0018.
003900* 14/08/11 vbc -    .02 QUANTITY confirmed can be negative on a
004000*                       returns order - no change to the filter,
004100*                       only positive QUANTITY orders count.
004200* 02/09/98 vbc -    .03 Y2K readiness review - ORDER-DATE already
004300*                       four-digit-year, no change required.
004400* 11/06/03 vbc - 1.1.00 Extract no longer guaranteed sorted by
004500*                       the upstream job - SORT verb added ahead
004600*                       of the month break - GB-0052.
004700* 23/02/26 klm - 2.0.00 Sales order and monthly layouts pulled
004800*                       out into their own copybooks - GB-0007.
004900* 24/02/26 klm -    .01 Header's Error Messages Used block
005000*                       corrected to list GB011-12 instead of
005100*                       None - it no longer matched GB012, added
005200*                       alongside the CUSTOMER-ID char check -
005300*                       GB-0072.
005400*
005500**************************************************************
005600  ENVIRONMENT              DIVISION.
005700  CONFIGURATION            SECTION.
005800  SOURCE-COMPUTER.        IBM-370.
005900  OBJECT-COMPUTER.        IBM-370.
006000  SPECIAL-NAMES.
006100      C01                 IS TOP-OF-FORM
006200      CLASS GB-VALID-CUST-CHAR IS "A" THRU "Z", "0" THRU "9",
006300                              " "
006400      UPSI-0 ON STATUS IS GB020-TRACE-SWITCH-ON
006500             OFF STATUS IS GB020-TRACE-SWITCH-OFF.
006600  INPUT-OUTPUT             SECTION.
006700  FILE-CONTROL.
006800      SELECT SALES-FILE      ASSIGN TO "SALES-FILE"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS SAL-FILE-STATUS.
007100      SELECT SALES-REPORT    ASSIGN TO "SALES-REPORT"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS RPT-FILE-STATUS.
007400      SELECT SORT-WORK-FILE  ASSIGN TO "SORTWK01".
007500**************************************************************
007600  DATA                     DIVISION.
007700  FILE                     SECTION.
007800  FD  SALES-FILE
007900      LABEL RECORDS ARE STANDARD.
008000      COPY "WSGBSLS.COB".
008100  SD  SORT-WORK-FILE.
008200      COPY "WSGBSLS.COB" REPLACING
008300           SALES-ORDER-RECORD BY SORT-WORK-RECORD.
008400  FD  SALES-REPORT
008500      LABEL RECORDS ARE STANDARD.
008600  01  SALES-REPORT-LINE     PIC X(80).
008700**************************************************************
008800  WORKING-STORAGE          SECTION.
008900  77  WS-PROG-NAME          PIC X(20) VALUE "GB020 (2.0.00)".
009000  77  SAL-FILE-STATUS       PIC XX    VALUE "00".
009100  77  RPT-FILE-STATUS       PIC XX    VALUE "00".
009200  77  WS-SALES-READ-COUNT   PIC 9(7)  COMP VALUE ZERO.
009300  77  WS-SALES-KEPT-COUNT   PIC 9(7)  COMP VALUE ZERO.
009400  77  WS-SALES-DROP-COUNT   PIC 9(7)  COMP VALUE ZERO.
009500  77  WS-MONTHS-WRITTEN     PIC 9(5)  COMP VALUE ZERO.
009600*
009700  01  WS-SWITCHES.
009800      03  WS-SALES-EOF-SW    PIC X     VALUE "N".
009900          88  SALES-EOF                VALUE "Y".
010000          88  SALES-NOT-EOF            VALUE "N".
010100      03  WS-SORT-EOF-SW     PIC X     VALUE "N".
010200          88  SORT-EOF                 VALUE "Y".
010300          88  SORT-NOT-EOF             VALUE "N".
010400      03  WS-FIRST-REC-SW    PIC X     VALUE "Y".
010500          88  FIRST-RECORD             VALUE "Y".
010600          88  NOT-FIRST-RECORD         VALUE "N".
010700      03  FILLER             PIC X(4).
010800*
010900      COPY "WSGBMTH.COB".
011000*
011100* ***  REDEFINES 1 of 3 - order date broken out to pick off
011200* ***  the year and month for the MONTH derivation.
011300  01  WS-ORDER-DATE-BRK.
011400      03  WS-OD-YEAR         PIC 9(4).
011500      03  WS-OD-MONTH        PIC 9(2).
011600      03  WS-OD-DAY          PIC 9(2).
011700  01  WS-ORDER-DATE-NUM REDEFINES WS-ORDER-DATE-BRK
011800                        PIC 9(8).
011900*
012000* ***  REDEFINES 2 of 3 - current record's month, built from
012100* ***  the broken-out date above, joined back to one number.
012200  01  WS-CURR-MONTH-BRK.
012300      03  WS-CM-YEAR         PIC 9(4).
012400      03  WS-CM-MONTH        PIC 9(2).
012500  01  WS-CURR-MONTH-NUM REDEFINES WS-CURR-MONTH-BRK
012600                        PIC 9(6).
012700*
012800* ***  REDEFINES 3 of 3 - month held from the prior record,
012900* ***  compared against the current one to drive the break.
013000  01  WS-PRIOR-MONTH-BRK.
013100      03  WS-PM-YEAR         PIC 9(4).
013200      03  WS-PM-MONTH        PIC 9(2).
013300  01  WS-PRIOR-MONTH-NUM REDEFINES WS-PRIOR-MONTH-BRK
013400                        PIC 9(6).
013500*
013600  01  ERROR-MESSAGES.
013700      03  GB011  PIC X(40) VALUE
013800          "GB011 SALES FILE NOT FOUND - RUN ABORTED".
013900      03  GB012  PIC X(40) VALUE
014000          "GB012 CUSTOMER-ID CHAR CHK - ".
014100      03  FILLER PIC X(5).
014200**************************************************************
014300  PROCEDURE DIVISION.
014400*
014500  000-MAIN                 SECTION.
014600  000-MAIN.
014700      PERFORM 100-INITIALIZE THRU 100-EXIT.
014800      SORT SORT-WORK-FILE
014900          ON ASCENDING KEY SOR-ORDER-DATE OF SORT-WORK-RECORD
015000          INPUT PROCEDURE  200-FILTER-INPUT THRU 200-EXIT
015100          OUTPUT PROCEDURE 500-SUMMARIZE-SORTED THRU 500-EXIT.
015200      PERFORM 900-TERMINATE THRU 900-EXIT.
015300      GOBACK.
015400  000-EXIT.
015500      EXIT.
015600*
015700  100-INITIALIZE           SECTION.
015800  100-INITIALIZE.
015900      MOVE ZERO TO WS-SALES-READ-COUNT WS-SALES-KEPT-COUNT
016000                   WS-SALES-DROP-COUNT WS-MONTHS-WRITTEN.
016100      MOVE "N" TO WS-SALES-EOF-SW.
016200      OPEN INPUT SALES-FILE.
016300      IF SAL-FILE-STATUS NOT = "00"
016400          DISPLAY GB011
016500          DISPLAY "FILE STATUS = " SAL-FILE-STATUS
016600          CLOSE SALES-FILE
016700          GOBACK
016800      END-IF.
016900      OPEN OUTPUT SALES-REPORT.
017000  100-EXIT.
017100      EXIT.
017200*
017300* *  200-230 form the SORT's input procedure - every record
017400* *  surviving the filter is RELEASEd to the sort work file.
017500  200-FILTER-INPUT         SECTION.
017600  200-FILTER-INPUT.
017700      PERFORM 210-READ-SALES THRU 210-EXIT.
017800      PERFORM 220-FILTER-ONE-RECORD THRU 220-EXIT
017900          UNTIL SALES-EOF.
018000  200-EXIT.
018100      EXIT.
018200*
018300  210-READ-SALES.
018400      READ SALES-FILE
018500          AT END
018600              SET SALES-EOF TO TRUE
018700          NOT AT END
018800              ADD 1 TO WS-SALES-READ-COUNT
018900      END-READ.
019000  210-EXIT.
019100      EXIT.
019200*
019300  220-FILTER-ONE-RECORD.
019400      PERFORM 230-VALIDATE-SALES-RECORD THRU 230-EXIT.
019500      PERFORM 210-READ-SALES THRU 210-EXIT.
019600  220-EXIT.
019700      EXIT.
019800*
019900* *  230 drops incomplete and low-value orders per GB-0009/18.
020000  230-VALIDATE-SALES-RECORD.
020100      IF SOR-ORDER-DATE OF SALES-ORDER-RECORD IS NOT NUMERIC
020200        OR SOR-CUSTOMER-ID OF SALES-ORDER-RECORD = SPACES
020300        OR SOR-PRICE OF SALES-ORDER-RECORD IS NOT NUMERIC
020400        OR SOR-QUANTITY OF SALES-ORDER-RECORD IS NOT NUMERIC
020500          ADD 1 TO WS-SALES-DROP-COUNT
020600          GO TO 230-EXIT
020700      END-IF.
020800      IF SOR-PRICE OF SALES-ORDER-RECORD NOT > 15.00
020900        OR SOR-QUANTITY OF SALES-ORDER-RECORD NOT > 0
021000          ADD 1 TO WS-SALES-DROP-COUNT
021100          GO TO 230-EXIT
021200      END-IF.
021300      IF SOR-CUSTOMER-ID OF SALES-ORDER-RECORD IS NOT
021400              GB-VALID-CUST-CHAR
021500          DISPLAY GB012 SOR-CUSTOMER-ID OF SALES-ORDER-RECORD
021600      END-IF.
021700      ADD 1 TO WS-SALES-KEPT-COUNT.
021800      IF GB020-TRACE-SWITCH-ON
021900          DISPLAY "GB-TRACE KEPT "
022000              SOR-ORDER-DATE OF SALES-ORDER-RECORD
022100              SOR-CUSTOMER-ID OF SALES-ORDER-RECORD
022200      END-IF.
022300      RELEASE SORT-WORK-RECORD FROM SALES-ORDER-RECORD.
022400  230-EXIT.
022500      EXIT.
022600*
022700* *  500-560 form the SORT's output procedure - sorted records
022800* *  come back through RETURN in ascending ORDER-DATE sequence
022900* *  and are control-broken here on the calendar month.
023000  500-SUMMARIZE-SORTED     SECTION.
023100  500-SUMMARIZE-SORTED.
023200      PERFORM 510-RETURN-SORTED THRU 510-EXIT.
023300      PERFORM 520-ACCUMULATE-ONE THRU 520-EXIT
023400          UNTIL SORT-EOF.
023500      IF NOT FIRST-RECORD
023600          PERFORM 540-WRITE-SUMMARY THRU 540-EXIT
023700      END-IF.
023800  500-EXIT.
023900      EXIT.
024000*
024100  510-RETURN-SORTED.
024200      RETURN SORT-WORK-FILE INTO SALES-ORDER-RECORD
024300          AT END
024400              SET SORT-EOF TO TRUE
024500      END-RETURN.
024600  510-EXIT.
024700      EXIT.
024800*
024900  520-ACCUMULATE-ONE.
025000      MOVE SOR-ORDER-DATE OF SALES-ORDER-RECORD
025100          TO WS-ORDER-DATE-NUM.
025200      MOVE WS-OD-YEAR  TO WS-CM-YEAR.
025300      MOVE WS-OD-MONTH TO WS-CM-MONTH.
025400      IF FIRST-RECORD
025500          PERFORM 530-START-NEW-MONTH THRU 530-EXIT
025600      ELSE
025700          IF WS-CURR-MONTH-NUM NOT = WS-PRIOR-MONTH-NUM
025800              PERFORM 540-WRITE-SUMMARY THRU 540-EXIT
025900              PERFORM 530-START-NEW-MONTH THRU 530-EXIT
026000          END-IF
026100      END-IF.
026200      ADD SOR-PRICE OF SALES-ORDER-RECORD TO MTH-TOTAL-SALES.
026300      PERFORM 560-CHECK-CUSTOMER THRU 560-EXIT.
026400      PERFORM 510-RETURN-SORTED THRU 510-EXIT.
026500  520-EXIT.
026600      EXIT.
026700*
026800  530-START-NEW-MONTH.
026900      MOVE WS-CURR-MONTH-NUM TO MTH-MONTH.
027000      MOVE ZERO   TO MTH-TOTAL-SALES MTH-CUST-COUNT.
027100      MOVE SPACES TO WS-CUSTOMER-SEEN-TABLE.
027200      MOVE WS-CURR-MONTH-NUM TO WS-PRIOR-MONTH-NUM.
027300      SET NOT-FIRST-RECORD TO TRUE.
027400  530-EXIT.
027500      EXIT.
027600*
027700  540-WRITE-SUMMARY.
027800      COMPUTE MTL-YEAR = MTH-MONTH / 100.
027900      COMPUTE MTL-MON  = MTH-MONTH - (MTL-YEAR * 100).
028000      MOVE MTH-TOTAL-SALES TO MTL-TOTAL.
028100      MOVE MTH-CUST-COUNT  TO MTL-CUST-COUNT.
028200      WRITE SALES-REPORT-LINE FROM MTH-LINE.
028300      ADD 1 TO WS-MONTHS-WRITTEN.
028400  540-EXIT.
028500      EXIT.
028600*
028700* *  560 keeps a month a customer is counted once only, per
028800* *  the unique-customers rule - table cleared at each break.
028900  560-CHECK-CUSTOMER.
029000      SET WS-CUST-IDX TO 1.
029100      SEARCH WS-CUST-ENTRY
029200          AT END
029300              PERFORM 565-ADD-NEW-CUSTOMER THRU 565-EXIT
029400          WHEN WS-CUST-SEEN (WS-CUST-IDX) =
029500                  SOR-CUSTOMER-ID OF SALES-ORDER-RECORD
029600              NEXT SENTENCE
029700      END-SEARCH.
029800  560-EXIT.
029900      EXIT.
030000*
030100  565-ADD-NEW-CUSTOMER.
030200      IF MTH-CUST-COUNT < WS-MAX-CUST
030300          ADD 1 TO MTH-CUST-COUNT
030400          MOVE SOR-CUSTOMER-ID OF SALES-ORDER-RECORD
030500              TO WS-CUST-SEEN (MTH-CUST-COUNT)
030600      END-IF.
030700  565-EXIT.
030800      EXIT.
030900*
031000  900-TERMINATE            SECTION.
031100  900-TERMINATE.
031200      CLOSE SALES-FILE SALES-REPORT.
031300      DISPLAY "GB020 RUN COMPLETE - READ: "
031400          WS-SALES-READ-COUNT
031500          " KEPT: " WS-SALES-KEPT-COUNT
031600          " DROPPED: " WS-SALES-DROP-COUNT.
031700      DISPLAY "MONTHS REPORTED: " WS-MONTHS-WRITTEN.
031800  900-EXIT.
031900      EXIT.
