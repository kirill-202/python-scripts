000100**************************************************************
000200**              Source/Target Row Change-Detection            *
000300**************************************************************
000400  IDENTIFICATION          DIVISION.
000500  PROGRAM-ID.             GB030.
000600  AUTHOR.                 VINCENT B COEN.
000700  INSTALLATION.           APPLEWOOD COMPUTERS.
000800  DATE-WRITTEN.           09-NOV-1993.
000900  DATE-COMPILED.
001000  SECURITY.               APPLEWOOD COMPUTERS - INTERNAL USE.
001100*
001200* Remarks.      Replaces the nightly full-reload of the mirror
001300*                file with a position-based compare -
001400*                checksums every row of the target, checksums
001500*                every row of the source, and writes out only
001600*                the rows that actually changed (UPDATE) or are
001700*                new on the end of the source (INSERT).
001800*
001900*                Comparison is by row POSITION, not by ROW-ID -
002000*                a source row is matched against the target row
002100*                in the same ordinal place on the file, same as
002200*                the feed this replaced.
002300*
002400* Called Modules.        None.
002500* Functions Used.        None - checksum is a long-hand rotating
002600*                        hash, see 700-710 below.
002700* Files used :
002800*                sync-source.    Current extract (in).
002900*                sync-target.    Previous mirror (in).
003000*                sync-diff-out.  Changed/new rows (out).
003100*
003200* Error messages used.
003300*                GB021 - 4.
003400*
003500* Changes:
003600* 09/11/93 vbc - 1.0.00 Created - req from the nightly mirror-
003700*                       reload project, replaces their full
003800*                       rewrite each night with a changed-rows-
003900*                       only pass - GB-0011.
004000* 02/09/98 vbc -    .01 Y2K readiness review - no date fields in
004100*                       either row layout, no change required.
004200* 17/02/02 vbc -    .02 Table size 500 proved too small for the
004300*                       Xmas catalogue run, raised to 2000.
004400* 19/07/14 jrw -    .03 FULLY MATCHES / DOES NOT MATCH status
004500*                       line wording fixed to match what Ops
004600*                       actually grep for in the run log.
004700* 23/02/26 klm - 2.0.00 Source/target and diff-out layouts
004800*                       pulled out into their own copybooks,
004900*                       one COPY ... REPLACING'd twice - GB-0007.
005000* 23/02/26 klm -    .01 Trace-switch DISPLAYs and a ROW-ID
005100*                       printable-char check added while the
005200*                       copybook split was in - GB-0007.
005300* 24/02/26 klm -    .02 900-TERMINATE paragraph added to close
005400*                       the three files and print a run trailer,
005500*                       same as GB010/GB020 - missing since
005600*                       1.0.00 - GB-0071.
005700*
005800**************************************************************
005900  ENVIRONMENT              DIVISION.
006000  CONFIGURATION            SECTION.
006100  SOURCE-COMPUTER.        IBM-370.
006200  OBJECT-COMPUTER.        IBM-370.
006300  SPECIAL-NAMES.
006400      C01                 IS TOP-OF-FORM
006500      CLASS GB-PRINTABLE-CHAR IS "A" THRU "Z", "a" THRU "z",
006600                              "0" THRU "9", " "
006700      UPSI-0 ON STATUS IS GB030-TRACE-SWITCH-ON
006800             OFF STATUS IS GB030-TRACE-SWITCH-OFF.
006900  INPUT-OUTPUT             SECTION.
007000  FILE-CONTROL.
007100      SELECT SYNC-SOURCE     ASSIGN TO "SYNC-SOURCE"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS SRC-FILE-STATUS.
007400      SELECT SYNC-TARGET     ASSIGN TO "SYNC-TARGET"
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS TGT-FILE-STATUS.
007700      SELECT SYNC-DIFF-OUT   ASSIGN TO "SYNC-DIFF-OUT"
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS DIF-FILE-STATUS.
008000**************************************************************
008100  DATA                     DIVISION.
008200  FILE                     SECTION.
008300  FD  SYNC-SOURCE
008400      LABEL RECORDS ARE STANDARD.
008500      COPY "WSGBROW.COB" REPLACING
008600           SYNC-ROW-RECORD BY SYNC-SOURCE-ROW.
008700  FD  SYNC-TARGET
008800      LABEL RECORDS ARE STANDARD.
008900      COPY "WSGBROW.COB" REPLACING
009000           SYNC-ROW-RECORD BY SYNC-TARGET-ROW.
009100  FD  SYNC-DIFF-OUT
009200      LABEL RECORDS ARE STANDARD.
009300      COPY "WSGBDIF.COB".
009400**************************************************************
009500  WORKING-STORAGE          SECTION.
009600  77  WS-PROG-NAME          PIC X(20) VALUE "GB030 (2.0.00)".
009700  77  WS-MAX-ROWS           PIC 9(4)  COMP VALUE 2000.
009800  77  SRC-FILE-STATUS       PIC XX    VALUE "00".
009900  77  TGT-FILE-STATUS       PIC XX    VALUE "00".
010000  77  DIF-FILE-STATUS       PIC XX    VALUE "00".
010100  77  WS-SOURCE-COUNT       PIC 9(4)  COMP VALUE ZERO.
010200  77  WS-TARGET-COUNT       PIC 9(4)  COMP VALUE ZERO.
010300  77  WS-COMPARE-LIMIT      PIC 9(4)  COMP VALUE ZERO.
010400  77  WS-UPDATE-COUNT       PIC 9(5)  COMP VALUE ZERO.
010500  77  WS-INSERT-COUNT       PIC 9(5)  COMP VALUE ZERO.
010600  77  WS-ROW-DIFF           PIC S9(5) COMP VALUE ZERO.
010700  77  WS-IDX                PIC 9(4)  COMP VALUE ZERO.
010800*
010900  01  WS-SWITCHES.
011000      03  WS-SRC-EOF-SW      PIC X     VALUE "N".
011100          88  SRC-EOF                  VALUE "Y".
011200          88  SRC-NOT-EOF              VALUE "N".
011300      03  WS-TGT-EOF-SW      PIC X     VALUE "N".
011400          88  TGT-EOF                  VALUE "Y".
011500          88  TGT-NOT-EOF              VALUE "N".
011600      03  FILLER             PIC X(6).
011700*
011800* ***  REDEFINES 1 of 3 - flat 70-byte view of the target FD
011900* ***  record, fed straight into the checksum routine.
012000  01  WS-TARGET-ROW-FLAT  REDEFINES SYNC-TARGET-ROW
012100                          PIC X(70).
012200*
012300* ***  REDEFINES 2 of 3 - same trick for the source FD record.
012400  01  WS-SOURCE-ROW-FLAT  REDEFINES SYNC-SOURCE-ROW
012500                          PIC X(70).
012600*
012700* ***  REDEFINES 3 of 3 - a one-byte group redefined as a
012800* ***  BINARY-CHAR UNSIGNED so a moved-in character's ordinal
012900* ***  value can be read straight off it - same trick as
013000* ***  WS-Ext-Char in build-cbasic, used by 710 below.
013100  01  WS-CHAR-HOLD.
013200      03  WS-CHAR-ALPHA      PIC X.
013300  01  WS-CHAR-NUM         REDEFINES WS-CHAR-HOLD
013400                          BINARY-CHAR UNSIGNED.
013500*
013600  01  WS-HASH-WORK.
013700      03  WS-HASH-ACCUM      PIC 9(10) COMP-3 VALUE ZERO.
013800      03  WS-HASH-PRODUCT    PIC 9(14) COMP-3.
013900      03  WS-HASH-QUOT       PIC 9(14) COMP-3.
014000      03  WS-BYTE-IDX        PIC 9(3)  COMP.
014100      03  WS-CHECKSUM-INPUT  PIC X(70).
014200      03  FILLER             PIC X(4).
014300*
014400* *  Target checksums, kept by row position - GB-0011.
014500  01  WS-TARGET-TABLE.
014600      03  WS-TGT-ENTRY                OCCURS 2000 TIMES
014700                                       INDEXED BY WS-TGT-IDX.
014800          05  WS-TGT-CHECKSUM          PIC 9(10) COMP-3.
014900          05  FILLER               PIC X(6).
015000*
015100* *  Source rows kept in full, plus their checksum, so a
015200* *  matched row's current values are ready to emit - GB-0011.
015300  01  WS-SOURCE-TABLE.
015400      03  WS-SRC-ENTRY                OCCURS 2000 TIMES
015500                                       INDEXED BY WS-SRC-IDX.
015600          05  WS-SRC-ROW-ID            PIC X(10).
015700          05  WS-SRC-COL-1             PIC X(20).
015800          05  WS-SRC-COL-2             PIC X(20).
015900          05  WS-SRC-COL-3             PIC X(20).
016000          05  WS-SRC-CHECKSUM          PIC 9(10) COMP-3.
016100          05  FILLER               PIC X(6).
016200*
016300  01  ERROR-MESSAGES.
016400      03  GB021  PIC X(40) VALUE
016500          "GB021 SYNC-SOURCE FILE NOT FOUND - ABORT".
016600      03  GB022  PIC X(40) VALUE
016700          "GB022 SYNC-TARGET FILE NOT FOUND - ABORT".
016800      03  GB023  PIC X(40) VALUE
016900          "GB023 ROW TABLE FULL - ROWS BEYOND DROPPED".
017000      03  GB024  PIC X(20) VALUE
017100          "GB024 ROW-ID CHK - ".
017200      03  FILLER PIC X(5).
017300**************************************************************
017400  PROCEDURE DIVISION.
017500*
017600  000-MAIN                 SECTION.
017700  000-MAIN.
017800      PERFORM 100-INITIALIZE THRU 100-EXIT.
017900      PERFORM 200-LOAD-TARGET THRU 200-EXIT.
018000      PERFORM 300-LOAD-SOURCE THRU 300-EXIT.
018100      PERFORM 400-WRITE-UPDATES THRU 400-EXIT.
018200      PERFORM 500-WRITE-INSERTS THRU 500-EXIT.
018300      PERFORM 600-REPORT-STATUS THRU 600-EXIT.
018400      PERFORM 900-TERMINATE THRU 900-EXIT.
018500      GOBACK.
018600  000-EXIT.
018700      EXIT.
018800*
018900  100-INITIALIZE           SECTION.
019000  100-INITIALIZE.
019100      MOVE ZERO TO WS-SOURCE-COUNT WS-TARGET-COUNT
019200                   WS-UPDATE-COUNT WS-INSERT-COUNT.
019300      OPEN INPUT SYNC-TARGET.
019400      IF TGT-FILE-STATUS NOT = "00"
019500          DISPLAY GB022
019600          DISPLAY "FILE STATUS = " TGT-FILE-STATUS
019700          GOBACK
019800      END-IF.
019900      OPEN INPUT SYNC-SOURCE.
020000      IF SRC-FILE-STATUS NOT = "00"
020100          DISPLAY GB021
020200          DISPLAY "FILE STATUS = " SRC-FILE-STATUS
020300          CLOSE SYNC-TARGET
020400          GOBACK
020500      END-IF.
020600      OPEN OUTPUT SYNC-DIFF-OUT.
020700  100-EXIT.
020800      EXIT.
020900*
021000* *  200/210/220 checksum the target file row by row and keep
021100* *  each checksum at the row's 0-based position - GB-0011.
021200  200-LOAD-TARGET          SECTION.
021300  200-LOAD-TARGET.
021400      PERFORM 210-READ-TARGET THRU 210-EXIT.
021500      PERFORM 220-STORE-ONE-TARGET THRU 220-EXIT
021600          UNTIL TGT-EOF.
021700  200-EXIT.
021800      EXIT.
021900*
022000  210-READ-TARGET.
022100      READ SYNC-TARGET
022200          AT END
022300              SET TGT-EOF TO TRUE
022400      END-READ.
022500  210-EXIT.
022600      EXIT.
022700*
022800  220-STORE-ONE-TARGET.
022900      IF WS-TARGET-COUNT < WS-MAX-ROWS
023000          ADD 1 TO WS-TARGET-COUNT
023100          SET WS-TGT-IDX TO WS-TARGET-COUNT
023200          MOVE WS-TARGET-ROW-FLAT TO WS-CHECKSUM-INPUT
023300          PERFORM 700-COMPUTE-CHECKSUM THRU 700-EXIT
023400          MOVE WS-HASH-ACCUM TO WS-TGT-CHECKSUM (WS-TGT-IDX)
023500      IF GB030-TRACE-SWITCH-ON
023600          DISPLAY "GB-TRACE TARGET ROW " WS-TGT-IDX
023700              " CHECKSUM " WS-TGT-CHECKSUM (WS-TGT-IDX)
023800      END-IF
023900      ELSE
024000          DISPLAY GB023
024100      END-IF.
024200      PERFORM 210-READ-TARGET THRU 210-EXIT.
024300  220-EXIT.
024400      EXIT.
024500*
024600* *  300/310/320 checksum the source file row by row, keeping
024700* *  the row's values as well so a changed/new row can be
024800* *  written back out with its current data - GB-0011.
024900  300-LOAD-SOURCE          SECTION.
025000  300-LOAD-SOURCE.
025100      PERFORM 310-READ-SOURCE THRU 310-EXIT.
025200      PERFORM 320-STORE-ONE-SOURCE THRU 320-EXIT
025300          UNTIL SRC-EOF.
025400  300-EXIT.
025500      EXIT.
025600*
025700  310-READ-SOURCE.
025800      READ SYNC-SOURCE
025900          AT END
026000              SET SRC-EOF TO TRUE
026100      END-READ.
026200  310-EXIT.
026300      EXIT.
026400*
026500  320-STORE-ONE-SOURCE.
026600      IF WS-SOURCE-COUNT < WS-MAX-ROWS
026700          ADD 1 TO WS-SOURCE-COUNT
026800          SET WS-SRC-IDX TO WS-SOURCE-COUNT
026900          MOVE ROW-ID OF SYNC-SOURCE-ROW TO
027000              WS-SRC-ROW-ID (WS-SRC-IDX)
027100          IF ROW-ID OF SYNC-SOURCE-ROW IS NOT
027200                  GB-PRINTABLE-CHAR
027300              DISPLAY GB024 ROW-ID OF SYNC-SOURCE-ROW
027400          END-IF
027500          MOVE ROW-COL-1 OF SYNC-SOURCE-ROW TO
027600              WS-SRC-COL-1 (WS-SRC-IDX)
027700          MOVE ROW-COL-2 OF SYNC-SOURCE-ROW TO
027800              WS-SRC-COL-2 (WS-SRC-IDX)
027900          MOVE ROW-COL-3 OF SYNC-SOURCE-ROW TO
028000              WS-SRC-COL-3 (WS-SRC-IDX)
028100          MOVE WS-SOURCE-ROW-FLAT TO WS-CHECKSUM-INPUT
028200          PERFORM 700-COMPUTE-CHECKSUM THRU 700-EXIT
028300          MOVE WS-HASH-ACCUM TO WS-SRC-CHECKSUM (WS-SRC-IDX)
028400          IF GB030-TRACE-SWITCH-ON
028500              DISPLAY "GB-TRACE SOURCE ROW " WS-SRC-IDX
028600                  " CHECKSUM " WS-SRC-CHECKSUM (WS-SRC-IDX)
028700          END-IF
028800      ELSE
028900          DISPLAY GB023
029000      END-IF.
029100      PERFORM 310-READ-SOURCE THRU 310-EXIT.
029200  320-EXIT.
029300      EXIT.
029400*
029500* *  400/410/420 emit an UPDATE for every source row whose
029600* *  position also exists in the target with a different
029700* *  checksum - GB-0011.
029800  400-WRITE-UPDATES        SECTION.
029900  400-WRITE-UPDATES.
030000      IF WS-SOURCE-COUNT < WS-TARGET-COUNT
030100          MOVE WS-SOURCE-COUNT TO WS-COMPARE-LIMIT
030200      ELSE
030300          MOVE WS-TARGET-COUNT TO WS-COMPARE-LIMIT
030400      END-IF.
030500      PERFORM 410-CHECK-ONE-UPDATE THRU 410-EXIT
030600          VARYING WS-IDX FROM 1 BY 1
030700          UNTIL WS-IDX > WS-COMPARE-LIMIT.
030800  400-EXIT.
030900      EXIT.
031000*
031100  410-CHECK-ONE-UPDATE.
031200      SET WS-SRC-IDX TO WS-IDX.
031300      SET WS-TGT-IDX TO WS-IDX.
031400      IF WS-SRC-CHECKSUM (WS-SRC-IDX) NOT =
031500              WS-TGT-CHECKSUM (WS-TGT-IDX)
031600          PERFORM 420-WRITE-ONE-UPDATE THRU 420-EXIT
031700      END-IF.
031800  410-EXIT.
031900      EXIT.
032000*
032100  420-WRITE-ONE-UPDATE.
032200      MOVE "UPDATE"                 TO DIFF-ACTION.
032300      MOVE WS-SRC-ROW-ID (WS-SRC-IDX) TO DIFF-ROW-ID.
032400      MOVE WS-SRC-COL-1  (WS-SRC-IDX) TO DIFF-COL-1.
032500      MOVE WS-SRC-COL-2  (WS-SRC-IDX) TO DIFF-COL-2.
032600      MOVE WS-SRC-COL-3  (WS-SRC-IDX) TO DIFF-COL-3.
032700      WRITE SYNC-DIFF-RECORD.
032800      ADD 1 TO WS-UPDATE-COUNT.
032900  420-EXIT.
033000      EXIT.
033100*
033200* *  500/510 emit an INSERT for every source row beyond the
033300* *  target's length - GB-0011.
033400  500-WRITE-INSERTS        SECTION.
033500  500-WRITE-INSERTS.
033600      COMPUTE WS-ROW-DIFF = WS-SOURCE-COUNT - WS-TARGET-COUNT.
033700      IF WS-ROW-DIFF > 0
033800          PERFORM 510-BUILD-AND-WRITE-INSERT THRU 510-EXIT
033900              VARYING WS-IDX FROM WS-TARGET-COUNT BY 1
034000              UNTIL WS-IDX >= WS-SOURCE-COUNT
034100      END-IF.
034200  500-EXIT.
034300      EXIT.
034400*
034500  510-BUILD-AND-WRITE-INSERT.
034600      SET WS-SRC-IDX TO WS-IDX.
034700      SET WS-SRC-IDX UP BY 1.
034800      MOVE "INSERT"                 TO DIFF-ACTION.
034900      MOVE WS-SRC-ROW-ID (WS-SRC-IDX) TO DIFF-ROW-ID.
035000      MOVE WS-SRC-COL-1  (WS-SRC-IDX) TO DIFF-COL-1.
035100      MOVE WS-SRC-COL-2  (WS-SRC-IDX) TO DIFF-COL-2.
035200      MOVE WS-SRC-COL-3  (WS-SRC-IDX) TO DIFF-COL-3.
035300      WRITE SYNC-DIFF-RECORD.
035400      ADD 1 TO WS-INSERT-COUNT.
035500  510-EXIT.
035600      EXIT.
035700*
035800  600-REPORT-STATUS        SECTION.
035900  600-REPORT-STATUS.
036000      IF WS-UPDATE-COUNT = 0
036100          DISPLAY "SYNC-TARGET FULLY MATCHES SYNC-SOURCE"
036200      ELSE
036300          DISPLAY "SYNC-TARGET DOES NOT MATCH SYNC-SOURCE - "
036400          DISPLAY "  UPDATES: " WS-UPDATE-COUNT
036500          DISPLAY "  INSERTS: " WS-INSERT-COUNT
036600      END-IF.
036700  600-EXIT.
036800      EXIT.
036900*
037000* *  700/710 work the checksum out long-hand - a base-131
037100* *  rolling hash reduced modulo a ten-digit prime, changes
037200* *  if any byte or its position in the row changes - GB-0011.
037300  700-COMPUTE-CHECKSUM     SECTION.
037400  700-COMPUTE-CHECKSUM.
037500      MOVE ZERO TO WS-HASH-ACCUM.
037600      PERFORM 710-ADD-ONE-CHAR THRU 710-EXIT
037700          VARYING WS-BYTE-IDX FROM 1 BY 1 UNTIL WS-BYTE-IDX > 70.
037800  700-EXIT.
037900      EXIT.
038000*
038100  710-ADD-ONE-CHAR.
038200      MOVE WS-CHECKSUM-INPUT (WS-BYTE-IDX:1) TO WS-CHAR-ALPHA.
038300      COMPUTE WS-HASH-PRODUCT =
038400          (WS-HASH-ACCUM * 131) + WS-CHAR-NUM.
038500      DIVIDE WS-HASH-PRODUCT BY 1000000007
038600          GIVING WS-HASH-QUOT REMAINDER WS-HASH-ACCUM.
038700  710-EXIT.
038800      EXIT.
038900*
039000* *  900 closes the three files and prints the run trailer -
039100* *  same pattern GB010/GB020 use to close out a run - GB-0071.
039200  900-TERMINATE            SECTION.
039300  900-TERMINATE.
039400      CLOSE SYNC-SOURCE SYNC-TARGET SYNC-DIFF-OUT.
039500      DISPLAY "GB030 RUN COMPLETE - SOURCE: "
039600          WS-SOURCE-COUNT
039700          " TARGET: " WS-TARGET-COUNT.
039800      DISPLAY "UPDATES WRITTEN: " WS-UPDATE-COUNT
039900          " INSERTS WRITTEN: " WS-INSERT-COUNT.
040000  900-EXIT.
040100      EXIT.
