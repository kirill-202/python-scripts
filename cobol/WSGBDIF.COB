000100**************************************************************
000200**                                                             *
000300**   Record Definition For The Sync Diff Output File           *
000400**            (Row Change-Detection Pass - GB030)              *
000500**                                                             *
000600**************************************************************
000700*  File size 76 bytes - every byte is a named field, no FILLER
000800*  carried (see note in the GB system design notes).
000900*
001000*  09/11/93 vbc - Created.
001100*  02/09/98 vbc - Y2K readiness review - no date fields in this
001200*                 layout, no change needed.
001300*  23/02/26 klm - Req GB-0011 - DIFF-ACTION fixed at X(6), holds
001400*                 either of UPDATE or INSERT with room to spare.
001500*
001600  01  SYNC-DIFF-RECORD.
001700      03  DIFF-ACTION              PIC X(6).
001800      03  DIFF-ROW-ID              PIC X(10).
001900      03  DIFF-COL-1               PIC X(20).
002000      03  DIFF-COL-2               PIC X(20).
002100      03  DIFF-COL-3               PIC X(20).
